000100******************************************************************
000110*
000120*          Extract / Transform Housekeeping - Start Of Run
000130*
000140*  Runs ahead of any EDA extract step to confirm that the client
000150*  has in fact delivered a source layout to convert.
000160*
000170******************************************************************
000180*
000190  IDENTIFICATION DIVISION.
000200*===========================
000210*
000220      PROGRAM-ID.         ED000.
000230      AUTHOR.             R OKONKWO-BRYCE.
000240      INSTALLATION.       APPLEWOOD COMPUTERS - EDA GROUP.
000250      DATE-WRITTEN.       14/03/1984.
000260      DATE-COMPILED.
000270      SECURITY.           APPLEWOOD COMPUTERS - INTERNAL USE ONLY.
000280******************************************************************
000290* Remarks.  EDA Extract Housekeeping / Start Of Run.  Opens no
000300* extract file and posts no totals because the client site survey
000310* on file shows a null delivery - see ED001 below.  The record
000320* layouts, batch steps and edit rules a live EDnnn run would carry
000330* stay parked in Systems until the client sends a source extract
000340* to convert.
000350*
000360* Called Modules.     None.
000370*
000380* Files Used.         None - no source extract was supplied.
000390*
000400* Error Messages Used.
000410*  System Wide:   SY001.
000420*  Program Spec.: ED001 - ED003.
000430******************************************************************
000440*Change Log.
000450******************************************************************
000460*14/03/84 rob - 1.0.00 Created. Client EDA extract not yet
000470*                      received, job stacked as a do-nothing
000480*                      placeholder per Systems request #1041.
000490*02/09/84 rob - .01    Added ED002 - client manifest tape held no
000500*                      data partition to read.
000510*19/11/85 klm - .02    Picked up maintenance from R O-B. No logic
000520*                      change, reran against 3 empty volumes for
000530*                      the Q4 intake.
000540*07/04/87 klm - .03    Added ED-RUN-STATS so Ops has a record to
000550*                      file even on a null run - audit wanted a
000560*                      paper trail.
000570*23/10/89 dps - .04    Corrected SECURITY wording after site
000580*                      audit.
000590*11/06/91 dps - 1.1.00 Reworked WS-EDA-CONTROL to carry
000600*                      UK/USA/Intl date forms ready for whichever
000610*                      format the extract turns up in.
000620*08/01/93 vbc - .01    Folded in as ED000 under the ACAS umbrella
000630*                      - EDA group now shares SY0nn message
000640*                      numbers.
000650*30/07/95 vbc - .02    Housekeeping switches moved to COMP storage
000660*                      per new coding std WP-0007.
000670*17/02/98 jrt - 1.2.00 YEAR 2000 - reviewed; WS-EDA-CCYY already
000680*                      windowed on 4 digits, no change needed,
000690*                      logged compliant.
000700*04/11/99 jrt - .01    Century rollover test run confirmed clean.
000710*21/05/02 jrt - .02    Added ED003 for repeat survey; client again
000720*                      returned zero files.
000730*13/09/07 amh - 1.3.00 Ported SPECIAL-NAMES off the retired VDU
000740*                      class test after the console hardware swap.
000750*16/04/24 vbc - .03    Copyright / Security wording aligned to
000760*                      current ACAS-wide notice.
000770*09/08/26 rob - .04    Re-ran the client intake survey at Systems
000780*                      request - still nothing on file. Logged
000790*                      ED003 again, job left as a housekeeping
000800*                      no-op.
000810*
000820******************************************************************
000830*Copyright Notice.
000840*****************
000850*
000860*These files and programs are part of the Applewood Computers EDA
000870*Housekeeping suite and are Copyright (c) Applewood Computers,
000880*1984-2026 and later.  Distributed under the same terms as the
000890*ACAS System to which this suite is attached; see the file COPYING
000900*for details.
000910******************************************************************
000920*
000930  ENVIRONMENT DIVISION.
000940*====================
000950*
000960      CONFIGURATION SECTION.
000970      SOURCE-COMPUTER.    IBM-370.
000980      OBJECT-COMPUTER.    IBM-370.
000990      SPECIAL-NAMES.
001000          C01 IS TOP-OF-FORM
001010          CLASS ED-NUMERIC-CLASS IS '0' THRU '9'
001020          UPSI-0 ON  STATUS IS ED-RERUN-SWITCH
001030          UPSI-0 OFF STATUS IS ED-NORMAL-SWITCH.                  AMH0907
001040*
001050      INPUT-OUTPUT SECTION.
001060*    No FILE-CONTROL entries - no source extract, no target load
001070*    file and no report exist for this run; see Remarks above.
001080*
001090  DATA DIVISION.
001100*=============
001110*
001120*    No FILE SECTION - this run owns no FDs; the extract,
001130*    transform and load files a live EDnnn job would carry are
001140*    named only in the comments above until the client delivers a
001150*    source layout.
001160*
001170  WORKING-STORAGE SECTION.
001180*------------------------
001190  77  PROG-NAME               PIC X(15) VALUE "ED000 (1.3.00)".
001220*
001230      COPY "WSEDAWRK.COB".
001240*
001250      01  ERROR-MESSAGES.
001260          03  SY001    PIC X(38)
001270                  VALUE "SY001 NO SOURCE DATA - NO ACTION".
001280          03  ED001    PIC X(40)
001290                  VALUE "ED001 CLIENT EXTRACT NOT RECEIVED".
001300          03  ED002    PIC X(40)
001310                  VALUE "ED002 MANIFEST HELD NO DATA PARTITION".
001320          03  ED003    PIC X(40)
001330                  VALUE "ED003 REPEAT SURVEY - ZERO FILES AGAIN".
001340          03  FILLER   PIC X(10)  VALUE SPACES.
001350*
001360      01  ERROR-CODE-AREA.
001370          03  ERROR-CODE          PIC 999         COMP.
001380          03  FILLER              PIC X(05)       VALUE SPACES.
001390*
001400  PROCEDURE DIVISION.
001410*===================
001420*
001430  AA000-MAIN.
001440***********************
001450*    Opens nothing, reads nothing, writes nothing - the client
001460*    survey on file shows zero bytes of source to convert, so the
001470*    only business this run transacts is logging that fact for Ops
001480*    and for the audit trail.
001490      MOVE     ZERO            TO ERROR-CODE.
001500      MOVE     ZERO            TO ED-REC-COUNT.
001510      MOVE     ZERO            TO ED-ERROR-COUNT.
001520      IF       ED-RERUN-SWITCH
001530               GO TO   AA011-LOG-REPEAT-SURVEY.
001540      GO TO    AA010-LOG-SURVEY-RESULT.
001550*
001560  AA010-LOG-SURVEY-RESULT.
001570*****************************************
001580*    First pass of the day - records the intake finding against
001590*    the run-control record so Ops carries the same message on
001600*    the console log and on the ED-RUN-STATS record below.
001610      MOVE     ED001           TO ED-SURVEY-MESSAGE.
001620      DISPLAY  ED001.
001630      DISPLAY  ED002.
001640      ADD      1               TO ED-SURVEY-COUNT.
001650      GO TO    AA020-WRITE-RUN-STATS.
001660*
001670  AA011-LOG-REPEAT-SURVEY.
001680*****************************************
001690*    Ops flagged this run as a rerun of a prior null survey -
001700*    log ED003 in place of ED001/ED002 and fall through to the
001710*    run-stats record below.
001720      MOVE     ED003           TO ED-SURVEY-MESSAGE.
001730      GO TO    AA020-WRITE-RUN-STATS.
001740*
001750  AA020-WRITE-RUN-STATS.
001760*****************************************
001770*    No load file exists to take this record, so it is displayed
001780*    to the console log only; layout kept full width against the
001790*    day a real extract shows up and this run starts doing real
001800*    work.
001810      MOVE     PROG-NAME         TO ED-RUN-PROGRAM.
001820      MOVE     ED-SURVEY-MESSAGE TO ED-RUN-LAST-MSG.
001830      DISPLAY  ED-RUN-STATS.
001840      MOVE     ZERO              TO RETURN-CODE.
001850      STOP RUN.                                                   ROB0826
