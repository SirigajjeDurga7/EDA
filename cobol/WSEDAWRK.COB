000100******************************************************************
000110*
000120*     General Work Area - EDA Housekeeping / Run Control
000130*
000140*Carried by every EDnnn program so Ops sees the same survey
000150*status, date and run counters whichever program in the group last
000160*touched the client's (non-existent) extract.
000170*
000180******************************************************************
000190*
000200*File size 512 bytes, padded by FILLER per house standard WP-0007;
000210*see ED000 change log for why the client side of this record has
000220*never once been populated.
000230*
000240*13/11/85 klm - Created as part of ED000 intake housekeeping.
000250*07/04/87 klm - Added ED-RUN-STATS group, see ED000 .03 .
000260*11/06/91 dps - Added UK/USA/Intl date redefinitions below so
000270*               whatever extract date form eventually turns up
000280*               can be read without a rewrite.
000290*17/02/98 jrt - Y2K - WS-EDA-CCYY confirmed 4 digit, no change.
000300*13/09/07 amh - Added ED-TIME-BLOCK and its HH/MM/SS redefine
000310*               for the console log timestamp.
000320*09/08/26 rob - Widened ED-RUN-STATS and re-padded FILLER after
000330*               the 2026 survey re-run found the record too
000340*               tight against the house 512-byte standard.
000350*
000360******************************************************************
000370*01  WS-EDA-CONTROL.
000380******************************************************************
000390  01  WS-EDA-CONTROL.
000400      03  ED-SURVEY-MESSAGE       PIC X(46)  VALUE SPACES.
000410      03  ED-SURVEY-COUNT        BINARY-SHORT UNSIGNED VALUE ZERO.
000420      03  ED-REC-COUNT           BINARY-SHORT UNSIGNED VALUE ZERO.
000430      03  ED-ERROR-COUNT         BINARY-SHORT UNSIGNED VALUE ZERO.
000440      03  ED-RERUN-FLAG           PIC X(01)  VALUE "N".
000450          88  ED-THIS-IS-A-RERUN             VALUE "Y".
000460      03  ED-SOURCE-RECEIVED-FLAG PIC X(01)  VALUE "N".
000470          88  ED-SOURCE-ON-HAND              VALUE "Y".
000480      03  ED-RUN-DATE.
000490          05  ED-RUN-CCYY         PIC 9(4).
000500          05  ED-RUN-MM           PIC 99.
000510          05  ED-RUN-DD           PIC 99.
000520      03  ED-RUN-DATE-R           REDEFINES ED-RUN-DATE
000530                                  PIC 9(8).
000540      03  FILLER                  PIC X(10)  VALUE SPACES.
000550*
000560*Three date views kept in step with the ACAS-wide param file so a
000570*program reading this area does not care which locale the
000580*operator's terminal is set to.
000590  01  WS-EDA-DATE-FORMATS.
000600      03  ED-DATE-SWAP            PIC 99     VALUE ZERO.
000610      03  ED-DATE                 PIC X(10)  VALUE "99/99/9999".
000620      03  ED-DATE-UK  REDEFINES ED-DATE.
000630          05  ED-UK-DD            PIC 99.
000640          05  FILLER              PIC X(01).
000650          05  ED-UK-MM            PIC 99.
000660          05  FILLER              PIC X(01).
000670          05  ED-UK-CCYY          PIC 9(4).
000680      03  ED-DATE-USA REDEFINES ED-DATE.
000690          05  ED-USA-MM           PIC 99.
000700          05  FILLER              PIC X(01).
000710          05  ED-USA-DD           PIC 99.
000720          05  FILLER              PIC X(01).
000730          05  ED-USA-CCYY         PIC 9(4).
000740      03  ED-DATE-INTL REDEFINES ED-DATE.
000750          05  ED-INTL-CCYY        PIC 9(4).
000760          05  FILLER              PIC X(01).
000770          05  ED-INTL-MM          PIC 99.
000780          05  FILLER              PIC X(01).
000790          05  ED-INTL-DD          PIC 99.
000800      03  FILLER                  PIC X(08)  VALUE SPACES.
000810*
000820*Console log timestamp, HH:MM:SS view kept alongside raw 9(6).
000830  01  WS-EDA-TIME-BLOCK.
000840      03  ED-TIME-RAW             PIC 9(6)   VALUE ZERO.
000850      03  ED-TIME-HMS  REDEFINES ED-TIME-RAW.
000860          05  ED-TIME-HH          PIC 99.
000870          05  ED-TIME-MM          PIC 99.
000880          05  ED-TIME-SS          PIC 99.
000890      03  FILLER                  PIC X(04)  VALUE SPACES.
000900*
000910******************************************************************
000920*Run statistics record - written (console only, see ED000
000930*AA020) at the end of every EDnnn housekeeping pass whether
000940*or not there was any client data for the pass to act on.
000950******************************************************************
000960  01  ED-RUN-STATS.
000970      03  ED-RUN-PROGRAM          PIC X(15)  VALUE SPACES.
000980      03  ED-RUN-DATE-DISPLAY     PIC X(10)  VALUE SPACES.
000990      03  ED-RUN-TIME-DISPLAY     PIC X(08)  VALUE SPACES.
001000      03  ED-RUN-LAST-MSG         PIC X(46)  VALUE SPACES.
001010      03  ED-RUN-FILES-EXPECTED  BINARY-SHORT UNSIGNED VALUE ZERO.
001020      03  ED-RUN-FILES-RECEIVED  BINARY-SHORT UNSIGNED VALUE ZERO.
001030      03  ED-RUN-RECS-EXTRACTED  BINARY-LONG  UNSIGNED VALUE ZERO.
001040      03  ED-RUN-RECS-XFORMED    BINARY-LONG  UNSIGNED VALUE ZERO.
001050      03  ED-RUN-RECS-LOADED     BINARY-LONG  UNSIGNED VALUE ZERO.
001060      03  ED-RUN-RECS-REJECTED   BINARY-LONG  UNSIGNED VALUE ZERO.ROB0826
001070      03  ED-RUN-OPERATOR         PIC X(08)  VALUE "SYSTEMS".
001080      03  ED-RUN-STATUS-CODE      PIC X(01)  VALUE "N".
001090          88  ED-RUN-STATUS-NO-DATA          VALUE "N".
001100          88  ED-RUN-STATUS-NORMAL           VALUE "Y".
001110          88  ED-RUN-STATUS-ERROR            VALUE "E".
001120      03  FILLER                  PIC X(120) VALUE SPACES.        ROB0826
001130*
001140*Switch equates for the UPSI-0 bits set in ED000's SPECIAL-NAMES -
001150*ON means Ops flagged this as a rerun of a prior null survey, OFF
001160*is the normal first-pass case.
001170  01  ED-SWITCH-EQUATES.
001180      03  FILLER                  PIC X(01)  VALUE SPACES.
